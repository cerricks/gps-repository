000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. gps-area-validator.
000300 AUTHOR. R J MICHAUD.
000400 INSTALLATION. SURVEY AND MAPPING DIVISION - COUNTY ENGINEER.
000500 DATE-WRITTEN. 1989-03-06.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL SURVEY DATA ONLY.
000800*****************************************************************
000900*  GPS-AREA-VALIDATOR                                           *
001000*  READS THE SURVEY DEPARTMENT'S GPS FIELD-SURVEY EXTRACT AND,  *
001100*  ONE AREA AT A TIME, CHECKS THAT THE AREA'S OWN TWO DIAGONAL  *
001200*  CORNERS DESCRIBE A VALID RECTANGLE AND THAT EVERY SECTOR     *
001300*  SURVEYED WITHIN THAT AREA FALLS INSIDE IT WITHOUT OVERLAPPING *
001400*  ANY OTHER SECTOR OF THE SAME AREA.  WRITES ONE NARRATIVE      *
001500*  RESULT BLOCK PER AREA TO THE SURVEY VALIDATION REPORT.        *
001600*****************************************************************
001700*    MODIFICATIONS LOG                                          *
001800*    DATE       INIT  DESCRIPTION                               *
001900*    ---------- ----  ------------------------------------------*
002000*    1989-03-06  RJM   ORIGINAL CODING - SURVEY DEPT REQUEST     *
002100*                      SV-2601, REPLACES THE MANUAL PLAT-ROOM    *
002200*                      CROSS-CHECK OF SECTOR CARDS.              *
002300*    1991-07-19  RJM   SECTOR TABLE NOW OCCURS - SURVEYS ARE     *
002400*                      RUNNING MULTI-SECTOR PER AREA.            *
002500*    1994-11-02  KDT   WIDENED THE INPUT LINE - LONG AREA NAMES  *
002600*                      WERE TRUNCATING THE TRAILING SECTOR ID.   *
002700*    1995-08-02  DLH   CONTAINMENT TEST NOW SKIPS HORIZONTAL     *
002800*                      EDGES EXPLICITLY.  REQ TKT# SV-2998.      *
002900*    1996-02-14  DLH   SECTOR TABLE RAISED 50 TO 200 ENTRIES -   *
003000*                      COASTAL SURVEY BLEW THE OLD TABLE SIZE.   *
003100*    1997-05-27  DLH   ADDED THE EDGE-PAIR OVERLAP PASS.  A      *
003200*                      CORNER-ONLY TEST MISSED AN X-SHAPED       *
003300*                      CROSSING.  REQ TKT# SV-3140.              *
003400*    1998-09-01  DLH   Y2K REVIEW - PROGRAM CARRIES NO DATE      *
003500*                      FIELDS OF ITS OWN, NO CHANGE REQUIRED.    *
003600*    1999-03-22  DLH   DROPPED THE UNUSED NNNN-EXIT PARAGRAPHS - *
003700*                      EVERY PERFORM IN THIS SHOP NAMES ONE      *
003800*                      PARAGRAPH ONLY, SO THEY NEVER RAN.  PUT   *
003900*                      THE LOOSE SUBSCRIPTS AND COUNTERS BACK ON *
004000*                      77-LEVEL ITEMS IN WSGPSTAB.CBL, THE SAME  *
004100*                      AS OUR OTHER PROGRAMS CARRY THEIRS.       *
004200*                      REQ TKT# SV-3455.                         *
004300*****************************************************************
004400 ENVIRONMENT DIVISION.
004500     CONFIGURATION SECTION.
004600     SPECIAL-NAMES.
004700         C01 IS TOP-OF-FORM.
004800     INPUT-OUTPUT SECTION.
004900     FILE-CONTROL.
005000*
005100         COPY "SLGPSIN.CBL".
005200*
005300         SELECT REPORT-FILE
005400                ASSIGN TO "GPSRPT01"
005500                ORGANIZATION IS LINE SEQUENTIAL.
005600*
005700 DATA DIVISION.
005800     FILE SECTION.
005900*
006000         COPY "FDGPSIN.CBL".
006100*
006200         FD  REPORT-FILE
006300             LABEL RECORDS ARE OMITTED.
006400         01  REPORT-RECORD                 PIC X(80).
006500*
006600     WORKING-STORAGE SECTION.
006700*
006800         COPY "WSGPSTAB.CBL".
006900*
007000*    PRINT/WRITE AREA FOR THE NARRATIVE REPORT LINES - KEPT HERE,
007100*    NOT IN WSGPSTAB.CBL, THE SAME WAY THE SHOP KEEPS EACH
007200*    REPORT'S DETAIL LINES IN ITS OWN PROGRAM.
007300     01  REPORT-LINE.
007400         05  FILLER                    PIC X(80) VALUE SPACES.
007500*
007600     01  RL-BLANK-LINE.
007700         05  FILLER                    PIC X(80) VALUE SPACES.
007800*
007900     01  RL-AREA-HEADING.
008000         05  FILLER                    PIC X(10)
008100                                       VALUE "Area ID = ".
008200         05  RL-AREA-ID                PIC X(10).
008300         05  FILLER                    PIC X(60) VALUE SPACES.
008400*
008500     01  RL-AREA-INVALID-MSG.
008600         05  FILLER                    PIC X(31)
008700                 VALUE "Error: Invalid Area Coordinates".
008800         05  FILLER                    PIC X(49) VALUE SPACES.
008900*
009000     01  RL-AREA-VALID-MSG.
009100         05  FILLER                    PIC X(31)
009200                 VALUE "Success: Area Coordinates Valid".
009300         05  FILLER                    PIC X(49) VALUE SPACES.
009400*
009500     01  RL-SECTOR-FAIL-MSG.
009600         05  FILLER                    PIC X(67)
009700                 VALUE "Error: A sector is outside the area or
009800-               "overlaps with another sector".
009900         05  FILLER                    PIC X(13) VALUE SPACES.
010000*
010100     01  RL-SECTOR-OK-MSG.
010200         05  FILLER                    PIC X(53)
010300                 VALUE "Success: All sectors within area and clear
010400-               " of overlap".
010500         05  FILLER                    PIC X(27) VALUE SPACES.
010600*
010700     01  RL-TRAILER-MSG.
010800         05  FILLER                    PIC X(25)
010900                 VALUE "Finished processing file.".
011000         05  FILLER                    PIC X(55) VALUE SPACES.
011100*
011200 PROCEDURE DIVISION.
011300*
011400     1000-OPEN-AND-INITIALIZE.
011500*
011600         OPEN INPUT GPS-INPUT-FILE
011700         OPEN OUTPUT REPORT-FILE
011800*
011900         MOVE "N" TO WS-END-OF-FILE
012000         MOVE "Y" TO WS-FIRST-AREA-FLAG
012100         MOVE ZERO TO WS-SECTOR-COUNT
012200         MOVE ZERO TO WS-RECORDS-READ
012300*
012400         PERFORM 1100-SKIP-HEADER-RECORD
012500         PERFORM 6000-READ-GPS-NEXT-RECORD
012600*
012700         PERFORM 2000-PROCESS-GPS-FILE
012800             UNTIL END-OF-GPS-FILE
012900*
013000         PERFORM 7000-FINISH-UP
013100*
013200         CLOSE GPS-INPUT-FILE
013300         CLOSE REPORT-FILE
013400*
013500         EXIT PROGRAM
013600*
013700         STOP RUN
013800         .
013900*
014000*    ------------------------------------------------------------
014100*    THE FIRST LINE OF THE EXTRACT IS THE CSV COLUMN HEADING -
014200*    NOT A DATA ROW.  THIS PROGRAM DOES NOT PARSE IT, IT ONLY
014300*    DISCARDS IT SO THE READ LOOP STARTS ON THE FIRST DATA ROW.
014400*    ------------------------------------------------------------
014500     1100-SKIP-HEADER-RECORD.
014600*
014700         READ GPS-INPUT-FILE
014800             AT END
014900                 SET END-OF-GPS-FILE TO TRUE
015000         END-READ
015100*
015200         .
015300*
015400*    ------------------------------------------------------------
015500*    ONE PASS OF THE MAIN READ LOOP - ONE DETAIL RECORD ALREADY
015600*    SITTING IN WS-CURRENT-INPUT (PUT THERE BY THE LAST CALL TO
015700*    6000-READ-GPS-NEXT-RECORD, INCLUDING THE ONE JUST BEFORE
015800*    THIS PERFORM STARTED).
015900*    ------------------------------------------------------------
016000     2000-PROCESS-GPS-FILE.
016100*
016200         IF FIRST-AREA-NOT-YET-SEEN
016300            OR WSIN-AREA-ID NOT = WSAR-AREA-ID
016400             PERFORM 2100-AREA-ID-HAS-CHANGED
016500         END-IF
016600*
016700         PERFORM 4000-ADD-SECTOR-TO-TABLE
016800*
016900         PERFORM 6000-READ-GPS-NEXT-RECORD
017000*
017100         .
017200*
017300*    ------------------------------------------------------------
017400*    THE CONTROL BREAK - CLOSE OUT THE AREA JUST FINISHED (IF
017500*    THIS IS NOT THE VERY FIRST GROUP), THEN OPEN THE NEW ONE.
017600*    ------------------------------------------------------------
017700     2100-AREA-ID-HAS-CHANGED.
017800*
017900         IF NOT FIRST-AREA-NOT-YET-SEEN
018000             PERFORM 5000-VALIDATE-SECTOR-GROUP
018100         END-IF
018200*
018300         PERFORM 3000-START-NEW-AREA
018400*
018500         .
018600*
018700*    ------------------------------------------------------------
018800*    WRITE THE BLANK LINE AND "Area ID = " HEADING, VALIDATE THE
018900*    AREA'S OWN COORDINATES, AND RESET THE SECTOR TABLE FOR THE
019000*    GROUP NOW STARTING.
019100*    ------------------------------------------------------------
019200     3000-START-NEW-AREA.
019300*
019400         MOVE "N" TO WS-FIRST-AREA-FLAG
019500         MOVE WSIN-AREA-ID TO WSAR-AREA-ID
019600         MOVE ZERO TO WS-SECTOR-COUNT
019700*
019800         MOVE RL-BLANK-LINE TO REPORT-LINE
019900         WRITE REPORT-RECORD FROM REPORT-LINE
020000*
020100         MOVE WSIN-AREA-ID TO RL-AREA-ID
020200         MOVE RL-AREA-HEADING TO REPORT-LINE
020300         WRITE REPORT-RECORD FROM REPORT-LINE
020400*
020500         PERFORM 3100-VALIDATE-AREA-COORDINATES
020600*
020700         .
020800*
020900*    ------------------------------------------------------------
021000*    AREA VALIDITY RULE - ALAT1/ALON1 AND ALAT2/ALON2 MUST NOT
021100*    MATCH ON EITHER AXIS, OR THE PAIR DOES NOT DESCRIBE A
021200*    RECTANGLE.  A VALID PAIR GIVES THE AREA'S FOUR CORNERS -
021300*    THE TWO SUPPLIED PLUS THE TWO DERIVED BY CROSSING THE
021400*    LATITUDES AND LONGITUDES - ORDERED AROUND ITS PERIMETER.
021500*    ------------------------------------------------------------
021600     3100-VALIDATE-AREA-COORDINATES.
021700*
021800         MOVE WSIN-ALAT1 TO WSAR-RAW-LAT-1
021900         MOVE WSIN-ALON1 TO WSAR-RAW-LON-1
022000         MOVE WSIN-ALAT2 TO WSAR-RAW-LAT-2
022100         MOVE WSIN-ALON2 TO WSAR-RAW-LON-2
022200*
022300         IF WSAR-RAW-LAT-1 = WSAR-RAW-LAT-2
022400            OR WSAR-RAW-LON-1 = WSAR-RAW-LON-2
022500             SET WSAR-AREA-INVALID TO TRUE
022600             MOVE RL-AREA-INVALID-MSG TO REPORT-LINE
022700         ELSE
022800             SET WSAR-AREA-VALID TO TRUE
022900             MOVE WSAR-RAW-LAT-1 TO WS-RW-IN-LAT (1)
023000             MOVE WSAR-RAW-LON-1 TO WS-RW-IN-LON (1)
023100             MOVE WSAR-RAW-LAT-2 TO WS-RW-IN-LAT (2)
023200             MOVE WSAR-RAW-LON-2 TO WS-RW-IN-LON (2)
023300             MOVE WSAR-RAW-LAT-1 TO WS-RW-IN-LAT (3)
023400             MOVE WSAR-RAW-LON-2 TO WS-RW-IN-LON (3)
023500             MOVE WSAR-RAW-LAT-2 TO WS-RW-IN-LAT (4)
023600             MOVE WSAR-RAW-LON-1 TO WS-RW-IN-LON (4)
023700             PERFORM 8000-ORDER-PERIMETER
023800             MOVE WS-RW-IN-CORNER (1) TO WSAR-CORNER (1)
023900             MOVE WS-RW-IN-CORNER (2) TO WSAR-CORNER (2)
024000             MOVE WS-RW-IN-CORNER (3) TO WSAR-CORNER (3)
024100             MOVE WS-RW-IN-CORNER (4) TO WSAR-CORNER (4)
024200             MOVE RL-AREA-VALID-MSG TO REPORT-LINE
024300         END-IF
024400*
024500         WRITE REPORT-RECORD FROM REPORT-LINE
024600*
024700         .
024800*
024900*    ------------------------------------------------------------
025000*    APPEND THIS RECORD'S SECTOR TO THE TABLE FOR THE AREA NOW
025100*    IN PROGRESS.  THE SECTOR'S FOUR SUPPLIED CORNERS ARE
025200*    ORDERED AROUND ITS PERIMETER BEFORE THEY ARE STORED, SO
025300*    EVERY LATER GEOMETRIC TEST WORKS FROM ORDERED CORNERS.
025400*    ------------------------------------------------------------
025500     4000-ADD-SECTOR-TO-TABLE.
025600*
025700         ADD 1 TO WS-SECTOR-COUNT
025800         MOVE WSIN-SECTOR-ID TO WSSC-SECTOR-ID (WS-SECTOR-COUNT)
025900*
026000         MOVE WSIN-CORNER (1) TO WS-RW-IN-CORNER (1)
026100         MOVE WSIN-CORNER (2) TO WS-RW-IN-CORNER (2)
026200         MOVE WSIN-CORNER (3) TO WS-RW-IN-CORNER (3)
026300         MOVE WSIN-CORNER (4) TO WS-RW-IN-CORNER (4)
026400*
026500         PERFORM 8000-ORDER-PERIMETER
026600*
026700         MOVE WS-RW-IN-CORNER (1)
026800              TO WSSC-CORNER (WS-SECTOR-COUNT, 1)
026900         MOVE WS-RW-IN-CORNER (2)
027000              TO WSSC-CORNER (WS-SECTOR-COUNT, 2)
027100         MOVE WS-RW-IN-CORNER (3)
027200              TO WSSC-CORNER (WS-SECTOR-COUNT, 3)
027300         MOVE WS-RW-IN-CORNER (4)
027400              TO WSSC-CORNER (WS-SECTOR-COUNT, 4)
027500*
027600         .
027700*
027800*    ------------------------------------------------------------
027900*    SECTOR-GROUP VALIDATION - RUN ONCE FOR EVERY COMPLETED AREA
028000*    GROUP, INCLUDING THE FINAL ONE FLUSHED BY 7000-FINISH-UP.
028100*    THE OVERLAP PASS ONLY RUNS IF THE CONTAINMENT PASS CAME
028200*    BACK CLEAN FOR EVERY SECTOR.
028300*    ------------------------------------------------------------
028400     5000-VALIDATE-SECTOR-GROUP.
028500*
028600         MOVE "N" TO WS-CONTAINMENT-FAILED
028700         MOVE "N" TO WS-OVERLAP-FOUND
028800*
028900         PERFORM 5100-CHECK-ALL-CONTAINED
029000*
029100         IF NOT CONTAINMENT-HAS-FAILED
029200             PERFORM 5200-CHECK-ALL-NOT-OVERLAPPED
029300         END-IF
029400*
029500         PERFORM 5300-WRITE-SECTOR-RESULT
029600*
029700         .
029800*
029900*    ------------------------------------------------------------
030000*    CONTAINMENT CHECK.  AN INVALID AREA CONTAINS NOTHING - IF
030100*    IT HAS ANY SECTORS AT ALL THE CHECK FAILS AT ONCE, WITH NO
030200*    GEOMETRY CALLED.  OTHERWISE EACH SECTOR, IN THE ORDER
030300*    RECEIVED, IS TESTED CORNER-BY-CORNER AGAINST THE AREA UNTIL
030400*    THE FIRST SECTOR THAT IS NOT FULLY CONTAINED.
030500*    ------------------------------------------------------------
030600     5100-CHECK-ALL-CONTAINED.
030700*
030800         IF WSAR-AREA-INVALID
030900             IF WS-SECTOR-COUNT > 0
031000                 SET CONTAINMENT-HAS-FAILED TO TRUE
031100             END-IF
031200         ELSE
031300             MOVE WSAR-CORNER (1) TO WS-RW-IN-CORNER (1)
031400             MOVE WSAR-CORNER (2) TO WS-RW-IN-CORNER (2)
031500             MOVE WSAR-CORNER (3) TO WS-RW-IN-CORNER (3)
031600             MOVE WSAR-CORNER (4) TO WS-RW-IN-CORNER (4)
031700*
031800             PERFORM 5110-CHECK-ONE-SECTOR-CONTAINED
031900                 VARYING WS-SUB-L FROM 1 BY 1
032000                 UNTIL WS-SUB-L > WS-SECTOR-COUNT
032100                    OR CONTAINMENT-HAS-FAILED
032200         END-IF
032300*
032400         .
032500*
032600*    WS-SUB-L IS THE SECTOR SUBSCRIPT - SET BY THE PERFORM ABOVE.
032700*    WS-SUB-M STEPS THE FOUR CORNERS OF THAT ONE SECTOR.  NEITHER
032800*    IS TOUCHED BY 8500-POINT-IN-REGION, WHICH USES WS-SUB-J/K.
032900     5110-CHECK-ONE-SECTOR-CONTAINED.
033000*
033100         PERFORM 5120-CHECK-ONE-CORNER
033200             VARYING WS-SUB-M FROM 1 BY 1
033300             UNTIL WS-SUB-M > 4 OR CONTAINMENT-HAS-FAILED
033400*
033500         .
033600*
033700     5120-CHECK-ONE-CORNER.
033800*
033900         MOVE WSSC-CORNER-LAT (WS-SUB-L, WS-SUB-M)
034000              TO WS-RW-POINT-LAT
034100         MOVE WSSC-CORNER-LON (WS-SUB-L, WS-SUB-M)
034200              TO WS-RW-POINT-LON
034300*
034400         PERFORM 8500-POINT-IN-REGION
034500*
034600         IF WS-RW-RESULT-FALSE
034700             SET CONTAINMENT-HAS-FAILED TO TRUE
034800         END-IF
034900*
035000         .
035100*
035200*    ------------------------------------------------------------
035300*    OVERLAP CHECK.  EVERY UNORDERED PAIR (I,J), I<J, IN INPUT
035400*    ORDER, UNTIL THE FIRST OVERLAPPING PAIR OR THE LIST IS
035500*    EXHAUSTED.  WS-SUB-L/M CARRY THE PAIR - 8800-REGIONS-OVERLAP
035600*    USES WS-SUB-I/J/K FOR ITS OWN WORK, SO L/M SURVIVE THE CALL.
035700*    ------------------------------------------------------------
035800     5200-CHECK-ALL-NOT-OVERLAPPED.
035900*
036000         PERFORM 5210-CHECK-SECTOR-AGAINST-REST
036100             VARYING WS-SUB-L FROM 1 BY 1
036200             UNTIL WS-SUB-L >= WS-SECTOR-COUNT
036300                OR AN-OVERLAP-WAS-FOUND
036400*
036500         .
036600*
036700     5210-CHECK-SECTOR-AGAINST-REST.
036800*
036900         COMPUTE WS-SUB-M = WS-SUB-L + 1
037000*
037100         PERFORM 5220-CHECK-ONE-PAIR
037200             UNTIL WS-SUB-M > WS-SECTOR-COUNT
037300                OR AN-OVERLAP-WAS-FOUND
037400*
037500         .
037600*
037700     5220-CHECK-ONE-PAIR.
037800*
037900         MOVE WSSC-CORNER (WS-SUB-L, 1) TO WS-RW-IN-CORNER (1)
038000         MOVE WSSC-CORNER (WS-SUB-L, 2) TO WS-RW-IN-CORNER (2)
038100         MOVE WSSC-CORNER (WS-SUB-L, 3) TO WS-RW-IN-CORNER (3)
038200         MOVE WSSC-CORNER (WS-SUB-L, 4) TO WS-RW-IN-CORNER (4)
038300*
038400         MOVE WSSC-CORNER (WS-SUB-M, 1) TO WS-RW-OTHER-CORNER (1)
038500         MOVE WSSC-CORNER (WS-SUB-M, 2) TO WS-RW-OTHER-CORNER (2)
038600         MOVE WSSC-CORNER (WS-SUB-M, 3) TO WS-RW-OTHER-CORNER (3)
038700         MOVE WSSC-CORNER (WS-SUB-M, 4) TO WS-RW-OTHER-CORNER (4)
038800*
038900         PERFORM 8800-REGIONS-OVERLAP
039000*
039100         ADD 1 TO WS-SUB-M
039200*
039300         .
039400*
039500*    ------------------------------------------------------------
039600*    ONE RESULT LINE PER AREA GROUP - SUCCESS UNLESS EITHER PASS
039700*    ABOVE CAME BACK POSITIVE.
039800*    ------------------------------------------------------------
039900     5300-WRITE-SECTOR-RESULT.
040000*
040100         IF CONTAINMENT-HAS-FAILED OR AN-OVERLAP-WAS-FOUND
040200             MOVE RL-SECTOR-FAIL-MSG TO REPORT-LINE
040300         ELSE
040400             MOVE RL-SECTOR-OK-MSG TO REPORT-LINE
040500         END-IF
040600*
040700         WRITE REPORT-RECORD FROM REPORT-LINE
040800*
040900         .
041000*
041100*    ------------------------------------------------------------
041200*    END OF FILE - FLUSH THE LAST AREA GROUP (THERE IS NO
041300*    FOLLOWING RECORD TO TRIGGER ITS CONTROL BREAK) AND WRITE
041400*    THE TRAILER LINE.
041500*    ------------------------------------------------------------
041600     7000-FINISH-UP.
041700*
041800         IF NOT FIRST-AREA-NOT-YET-SEEN
041900             PERFORM 5000-VALIDATE-SECTOR-GROUP
042000         END-IF
042100*
042200         MOVE RL-BLANK-LINE TO REPORT-LINE
042300         WRITE REPORT-RECORD FROM REPORT-LINE
042400*
042500         MOVE RL-TRAILER-MSG TO REPORT-LINE
042600         WRITE REPORT-RECORD FROM REPORT-LINE
042700*
042800         .
042900*
043000     COPY "PL-READ-GPS-NEXT-RECORD.CBL".
043100     COPY "PL-ORDER-PERIMETER.CBL".
043200     COPY "PL-POINT-IN-REGION.CBL".
043300     COPY "PL-SEGMENTS-INTERSECT.CBL".
043400     COPY "PL-REGION-OVERLAP.CBL".
043500 
