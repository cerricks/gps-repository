000100*****************************************************************
000200*  WSGPSTAB.CBL                                                 *
000300*  SHARED WORKING-STORAGE FOR THE GPS AREA/SECTOR VALIDATOR.    *
000400*  HOLDS THE CURRENT-AREA WORK AREA, THE SECTOR TABLE FOR THE   *
000500*  AREA GROUP IN PROGRESS, THE CSV-COLUMN CONVERSION WORK AREA  *
000600*  AND THE SWITCHES USED BY GPS-AREA-VALIDATOR AND BY THE       *
000700*  PL-xxxx GEOMETRY ROUTINES IT COPIES IN.                      *
000800*  COPIED INTO GPS-AREA-VALIDATOR.                               *
000900*****************************************************************
001000*    MODIFICATIONS LOG                                           *
001100*    DATE       INIT  DESCRIPTION                                *
001200*    ---------- ----  -------------------------------------------*
001300*    1989-03-06  RJM   ORIGINAL CODING - SURVEY DEPT REQUEST.    *
001400*    1991-07-19  RJM   ADDED WS-SECTOR-TABLE OCCURS, WAS A       *
001500*                      SINGLE ENTRY, SURVEYS NOW RUN MULTI-      *
001600*                      SECTOR PER AREA.                          *
001700*    1996-02-14  DLH   RAISED WS-SECTOR-TABLE FROM 50 TO 200     *
001800*                      ENTRIES - COASTAL SURVEY BLEW THE TABLE.  *
001900*    1998-09-01  DLH   Y2K REVIEW - NO DATE FIELDS IN THIS       *
002000*                      COPYBOOK, NO CHANGE REQUIRED.             *
002100*****************************************************************
002200*
002300*    ----------------------------------------------------------
002400*    WS-CURRENT-AREA - ONE ENTRY, THE AREA PRESENTLY OPEN ON
002500*    THE CONTROL BREAK.  CORRESPONDS TO AREA-TABLE-ENTRY.
002600*    ----------------------------------------------------------
002700     01  WS-CURRENT-AREA.
002800         05  WSAR-AREA-ID              PIC X(10).
002900         05  WSAR-RAW-LAT-1            PIC S9(3)V9(6).
003000         05  WSAR-RAW-LON-1            PIC S9(3)V9(6).
003100         05  WSAR-RAW-LAT-2            PIC S9(3)V9(6).
003200         05  WSAR-RAW-LON-2            PIC S9(3)V9(6).
003300         05  WSAR-ORDERED-CORNERS.
003400             10  WSAR-CORNER OCCURS 4 TIMES.
003500                 15  WSAR-CORNER-LAT   PIC S9(3)V9(6).
003600                 15  WSAR-CORNER-LON   PIC S9(3)V9(6).
003700         05  WSAR-VALID-FLAG           PIC X(01).
003800             88  WSAR-AREA-VALID                VALUE "Y".
003900             88  WSAR-AREA-INVALID              VALUE "N".
004000         05  FILLER                    PIC X(09).
004100*
004200*    ALTERNATE TABLE VIEW OF THE ORDERED AREA CORNERS, USED BY
004300*    8000-ORDER-PERIMETER WHEN IT SORTS THE FOUR POINTS - EASIER
004400*    TO SWAP A PAIR OF FLAT SUBSCRIPTED ENTRIES THAN TO SWAP THE
004500*    GROUPED LAT/LON PAIRS ABOVE.
004600     01  WSAR-CORNERS-FLAT REDEFINES WSAR-ORDERED-CORNERS.
004700         05  WSAR-FLAT-VALUE OCCURS 8 TIMES PIC S9(3)V9(6).
004800*
004900*    ----------------------------------------------------------
005000*    WS-SECTOR-TABLE - ALL SECTORS ACCUMULATED FOR THE AREA
005100*    PRESENTLY OPEN.  CLEARED EVERY TIME THE AREA-ID BREAKS.
005200*    CORRESPONDS TO SECTOR-TABLE-ENTRY.
005300*    ----------------------------------------------------------
005400     01  WS-SECTOR-TABLE.
005500         05  WS-SECTOR-ENTRY OCCURS 200 TIMES
005600                               INDEXED BY WSSC-IDX.
005700             10  WSSC-SECTOR-ID        PIC X(10).
005800             10  WSSC-CORNER OCCURS 4 TIMES.
005900                 15  WSSC-CORNER-LAT   PIC S9(3)V9(6).
006000                 15  WSSC-CORNER-LON   PIC S9(3)V9(6).
006100             10  FILLER                PIC X(08).
006200*
006300*    ALTERNATE FLAT VIEW OF ONE SECTOR ENTRY'S FOUR CORNERS -
006400*    SAME REASON AS WSAR-CORNERS-FLAT ABOVE, SCOPED TO A SINGLE
006500*    TABLE OCCURRENCE VIA WSSC-IDX.
006600     01  WSSC-ENTRY-CORNERS-FLAT REDEFINES WS-SECTOR-ENTRY.
006700         05  FILLER                    PIC X(10).
006800         05  WSSC-FLAT-VALUE OCCURS 8 TIMES PIC S9(3)V9(6).
006900         05  FILLER                    PIC X(08).
007000*
007100*    ----------------------------------------------------------
007200*    WS-REGION-WORK - SCRATCH AREA PASSED, BY CONVENTION, TO
007300*    THE PL-ORDER-PERIMETER, PL-POINT-IN-REGION, PL-SEGMENTS-
007400*    INTERSECT AND PL-REGION-OVERLAP ROUTINES.  EACH ROUTINE
007500*    READS ITS INPUT(S) AND LEAVES ITS ANSWER IN WS-REGION-
007600*    RESULT-FLAG OR WS-REGION-RESULT-CORNERS, AS NOTED IN THE
007700*    BANNER OF EACH PL- MEMBER.
007800*    ----------------------------------------------------------
007900     01  WS-REGION-WORK.
008000         05  WS-RW-IN-CORNER OCCURS 4 TIMES.
008100             10  WS-RW-IN-LAT          PIC S9(3)V9(6).
008200             10  WS-RW-IN-LON          PIC S9(3)V9(6).
008300         05  WS-RW-OTHER-CORNER OCCURS 4 TIMES.
008400             10  WS-RW-OTHER-LAT       PIC S9(3)V9(6).
008500             10  WS-RW-OTHER-LON       PIC S9(3)V9(6).
008600         05  WS-RW-SAVE-CORNER OCCURS 4 TIMES.
008700             10  WS-RW-SAVE-LAT        PIC S9(3)V9(6).
008800             10  WS-RW-SAVE-LON        PIC S9(3)V9(6).
008900         05  WS-RW-POINT-LAT           PIC S9(3)V9(6).
009000         05  WS-RW-POINT-LON           PIC S9(3)V9(6).
009100         05  WS-RW-RESULT-FLAG         PIC X(01).
009200             88  WS-RW-RESULT-TRUE               VALUE "Y".
009300             88  WS-RW-RESULT-FALSE              VALUE "N".
009400         05  FILLER                    PIC X(02).
009500*
009600*    WORK FIELDS PRIVATE TO 8000-ORDER-PERIMETER WHILE IT PICKS
009700*    A, B, C, D OUT OF WS-RW-IN-CORNER.
009800     01  WS-ORDER-WORK.
009900         05  WS-OW-PICKED OCCURS 4 TIMES PIC X(01).
010000             88  WS-OW-NOT-PICKED-YET            VALUE " ".
010100             88  WS-OW-ALREADY-PICKED            VALUE "X".
010200         05  WS-OW-BEST-SUB            PIC S9(4) COMP.
010300         05  WS-OW-RESULT-LAT OCCURS 4 TIMES PIC S9(3)V9(6).
010400         05  WS-OW-RESULT-LON OCCURS 4 TIMES PIC S9(3)V9(6).
010500         05  FILLER                    PIC X(04).
010600*
010700*    WORK FIELDS PRIVATE TO 8700-SEGMENTS-INTERSECT.  X1/Y1-X2/Y2
010800*    ARE THE FIRST SEGMENT'S ENDPOINTS, X3/Y3-X4/Y4 THE SECOND'S.
010900     01  WS-INTERSECT-WORK.
011000         05  WS-IW-X1                  PIC S9(3)V9(6).
011100         05  WS-IW-Y1                  PIC S9(3)V9(6).
011200         05  WS-IW-X2                  PIC S9(3)V9(6).
011300         05  WS-IW-Y2                  PIC S9(3)V9(6).
011400         05  WS-IW-X3                  PIC S9(3)V9(6).
011500         05  WS-IW-Y3                  PIC S9(3)V9(6).
011600         05  WS-IW-X4                  PIC S9(3)V9(6).
011700         05  WS-IW-Y4                  PIC S9(3)V9(6).
011800         05  WS-IW-DENOM               PIC S9(6)V9(12).
011900         05  WS-IW-NUMER-A             PIC S9(6)V9(12).
012000         05  WS-IW-NUMER-B             PIC S9(6)V9(12).
012100         05  WS-IW-UA                  PIC S9(3)V9(9).
012200         05  WS-IW-UB                  PIC S9(3)V9(9).
012300         05  FILLER                    PIC X(04).
012400*
012500*    ----------------------------------------------------------
012600*    CSV COLUMN CONVERSION WORK AREA - USED BY PL-READ-GPS-NEXT-
012700*    RECORD.CBL TO TURN ONE COMMA-SEPARATED NUMERIC TEXT COLUMN
012800*    INTO AN S9(3)V9(6) VALUE.  SHARED ACROSS ALL TWELVE
012900*    COORDINATE COLUMNS OF THE INPUT RECORD, ONE CALL PER COLUMN.
013000*    ----------------------------------------------------------
013100     01  WS-CSV-WORK.
013200         05  WS-CSV-FIELD OCCURS 14 TIMES PIC X(15).
013300         05  WS-CSV-FIELD-COUNT        PIC S9(4) COMP.
013400         05  WS-CONV-RAW-TOKEN         PIC X(15).
013500         05  WS-CONV-UNSIGNED-TOKEN    PIC X(15).
013600         05  WS-CONV-SIGN              PIC X(01).
013700         05  WS-CONV-INT-DIGITS        PIC X(03).
013800         05  WS-CONV-DEC-DIGITS        PIC X(06).
013900         05  WS-CONV-INT-LEN           PIC S9(4) COMP.
014000         05  WS-CONV-SPACE-COUNT       PIC S9(4) COMP.
014100         05  WS-CONV-INT-NUM           PIC 9(03).
014200         05  WS-CONV-DEC-NUM           PIC 9(06).
014300         05  WS-CONV-RESULT            PIC S9(3)V9(6).
014400         05  FILLER                    PIC X(05).
014500*
014600*    ----------------------------------------------------------
014700*    WS-CURRENT-INPUT - THE CURRENT GPS-INPUT-RECORD, COLUMNS
014800*    CONVERTED FROM TEXT TO NUMERIC BY PL-READ-GPS-NEXT-RECORD.
014900*    ----------------------------------------------------------
015000     01  WS-CURRENT-INPUT.
015100         05  WSIN-AREA-ID              PIC X(10).
015200         05  WSIN-ALAT1                PIC S9(3)V9(6).
015300         05  WSIN-ALON1                PIC S9(3)V9(6).
015400         05  WSIN-ALAT2                PIC S9(3)V9(6).
015500         05  WSIN-ALON2                PIC S9(3)V9(6).
015600         05  WSIN-SECTOR-ID            PIC X(10).
015700         05  WSIN-CORNER OCCURS 4 TIMES.
015800             10  WSIN-CORNER-LAT       PIC S9(3)V9(6).
015900             10  WSIN-CORNER-LON       PIC S9(3)V9(6).
016000         05  FILLER                    PIC X(07).
016100*
016200*    ----------------------------------------------------------
016300*    SWITCHES.
016400*    ----------------------------------------------------------
016500     01  WS-SWITCHES.
016600         05  WS-END-OF-FILE            PIC X(01).
016700             88  END-OF-GPS-FILE                 VALUE "Y".
016800         05  WS-FIRST-AREA-FLAG        PIC X(01).
016900             88  FIRST-AREA-NOT-YET-SEEN         VALUE "Y".
017000         05  WS-CONTAINMENT-FAILED     PIC X(01).
017100             88  CONTAINMENT-HAS-FAILED          VALUE "Y".
017200         05  WS-OVERLAP-FOUND          PIC X(01).
017300             88  AN-OVERLAP-WAS-FOUND            VALUE "Y".
017400         05  FILLER                    PIC X(06).
017500*
017600*    ----------------------------------------------------------
017700*    MISCELLANEOUS COUNTERS AND SUBSCRIPTS - LOOSE SCALARS, SO
017800*    THEY ARE CARRIED AS 77-LEVEL ITEMS, NOT FOLDED INTO A 01
017900*    GROUP, THE SAME WAY THE SHOP CARRIES ITS OWN RUNNING
018000*    TOTALS AND DUMMY DATE FIELDS.  WS-SUB-I/J/K ARE WORKED BY
018100*    THE PL-xxxx GEOMETRY ROUTINES THEMSELVES (SEE EACH
018200*    MEMBER'S BANNER) - GPS-AREA-VALIDATOR'S OWN DRIVER LOOPS
018300*    THAT STEP AROUND A CALL INTO ONE OF THOSE ROUTINES MUST
018400*    USE WS-SUB-L/M INSTEAD, OR THE CALLED ROUTINE WILL STOMP
018500*    ON THE DRIVER'S LOOP CONTROL.
018600*    ----------------------------------------------------------
018700     77  WS-SECTOR-COUNT               PIC S9(4) COMP VALUE ZERO.
018800     77  WS-SUB-I                      PIC S9(4) COMP.
018900     77  WS-SUB-J                      PIC S9(4) COMP.
019000     77  WS-SUB-K                      PIC S9(4) COMP.
019100     77  WS-SUB-L                      PIC S9(4) COMP.
019200     77  WS-SUB-M                      PIC S9(4) COMP.
019300     77  WS-HIT-COUNT                  PIC S9(4) COMP.
019400     77  WS-ODD-QUOTIENT               PIC S9(4) COMP.
019500     77  WS-ODD-REMAINDER              PIC S9(4) COMP.
019600     77  WS-RECORDS-READ               PIC S9(7) COMP.
019700*
019800*    WORK FIELDS PRIVATE TO 8500-POINT-IN-REGION WHILE IT STEPS
019900*    AROUND THE FOUR EDGES OF THE REGION BEING TESTED.
020000     01  WS-CONTAIN-WORK.
020100         05  WS-PIR-LASTLAT            PIC S9(3)V9(6).
020200         05  WS-PIR-LASTLON            PIC S9(3)V9(6).
020300         05  WS-PIR-CURLAT             PIC S9(3)V9(6).
020400         05  WS-PIR-CURLON             PIC S9(3)V9(6).
020500         05  WS-PIR-LEFTX              PIC S9(3)V9(6).
020600         05  WS-PIR-HIGHX              PIC S9(3)V9(6).
020700         05  WS-PIR-HIGHY              PIC S9(3)V9(6).
020800         05  WS-PIR-TEST1              PIC S9(6)V9(12).
020900         05  WS-PIR-TEST2              PIC S9(6)V9(12).
021000         05  WS-PIR-SLOPE              PIC S9(6)V9(12).
021100         05  FILLER                    PIC X(04).
021200 
