000100*****************************************************************
000200*  PL-REGION-OVERLAP.CBL                                        *
000300*  THE REGION OVERLAP RULE IN FULL - ONE REGION'S FOUR CORNERS   *
000400*  AGAINST THE OTHER'S PERIMETER, THEN EVERY PAIR OF EDGES       *
000500*  BETWEEN THE TWO.  ON ENTRY WS-RW-IN-CORNER HOLDS THIS         *
000600*  REGION'S ORDERED CORNERS AND WS-RW-OTHER-CORNER HOLDS THE     *
000700*  OTHER REGION'S.  LEAVES THE ANSWER IN WS-OVERLAP-FOUND        *
000800*  ("Y" = THE TWO REGIONS OVERLAP).                              *
000900*  COPIED INTO THE PROCEDURE DIVISION OF GPS-AREA-VALIDATOR.     *
001000*****************************************************************
001100*    MODIFICATIONS LOG                                          *
001200*    DATE       INIT  DESCRIPTION                               *
001300*    ---------- ----  ------------------------------------------*
001400*    1989-03-19  RJM   ORIGINAL CODING - SURVEY DEPT REQUEST.   *
001500*    1997-05-27  DLH   ADDED THE EDGE-PAIR PASS - A CORNER TEST  *
001600*                      ALONE MISSED TWO SECTORS CROSSING IN AN   *
001700*                      X SHAPE WITH NO CORNER INSIDE EITHER.     *
001800*                      REQ TKT# SV-3140.                        *
001900*    1999-03-22  DLH   DROPPED 8800-EXIT - NOTHING EVER          *
002000*                      PERFORMED THRU IT.  REQ TKT# SV-3455.     *
002100*****************************************************************
002200*
002300*    8800-REGIONS-OVERLAP QUITS AS SOON AS ANY TEST COMES BACK
002400*    POSITIVE - THE CALLER ONLY NEEDS TO KNOW YES OR NO, AND ALL
002500*    THREE PASSES SET THE SAME WS-OVERLAP-FOUND SWITCH.
002600*
002700     8800-REGIONS-OVERLAP.
002800*
002900         MOVE "N" TO WS-OVERLAP-FOUND
003000*
003100         PERFORM 8810-TEST-CORNERS-OF-THIS
003200             VARYING WS-SUB-I FROM 1 BY 1
003300             UNTIL WS-SUB-I > 4 OR AN-OVERLAP-WAS-FOUND
003400*
003500         IF NOT AN-OVERLAP-WAS-FOUND
003600             PERFORM 8820-TEST-CORNERS-OF-OTHER
003700                 VARYING WS-SUB-I FROM 1 BY 1
003800                 UNTIL WS-SUB-I > 4 OR AN-OVERLAP-WAS-FOUND
003900         END-IF
004000*
004100         IF NOT AN-OVERLAP-WAS-FOUND
004200             PERFORM 8830-TEST-ALL-EDGE-PAIRS
004300                 VARYING WS-SUB-I FROM 1 BY 1
004400                 UNTIL WS-SUB-I > 4 OR AN-OVERLAP-WAS-FOUND
004500         END-IF
004600*
004700         .
004800*
004900*    ------------------------------------------------------------
005000*    IS CORNER WS-SUB-I OF THIS REGION INSIDE THE OTHER REGION.
005100*    8500-POINT-IN-REGION TESTS WS-RW-POINT-LAT/LON AGAINST
005200*    WS-RW-IN-CORNER, SO THE OTHER REGION'S CORNERS ARE SWAPPED
005300*    INTO WS-RW-IN-CORNER FOR THE DURATION OF THE CALL AND
005400*    SWAPPED BACK AFTERWARD FROM WS-RW-SAVE-CORNER.
005500*    ------------------------------------------------------------
005600     8810-TEST-CORNERS-OF-THIS.
005700*
005800         MOVE WS-RW-IN-LAT (WS-SUB-I) TO WS-RW-POINT-LAT
005900         MOVE WS-RW-IN-LON (WS-SUB-I) TO WS-RW-POINT-LON
006000*
006100         MOVE WS-RW-IN-CORNER (1) TO WS-RW-SAVE-CORNER (1)
006200         MOVE WS-RW-IN-CORNER (2) TO WS-RW-SAVE-CORNER (2)
006300         MOVE WS-RW-IN-CORNER (3) TO WS-RW-SAVE-CORNER (3)
006400         MOVE WS-RW-IN-CORNER (4) TO WS-RW-SAVE-CORNER (4)
006500         MOVE WS-RW-OTHER-CORNER (1) TO WS-RW-IN-CORNER (1)
006600         MOVE WS-RW-OTHER-CORNER (2) TO WS-RW-IN-CORNER (2)
006700         MOVE WS-RW-OTHER-CORNER (3) TO WS-RW-IN-CORNER (3)
006800         MOVE WS-RW-OTHER-CORNER (4) TO WS-RW-IN-CORNER (4)
006900*
007000         PERFORM 8500-POINT-IN-REGION
007100*
007200         MOVE WS-RW-SAVE-CORNER (1) TO WS-RW-IN-CORNER (1)
007300         MOVE WS-RW-SAVE-CORNER (2) TO WS-RW-IN-CORNER (2)
007400         MOVE WS-RW-SAVE-CORNER (3) TO WS-RW-IN-CORNER (3)
007500         MOVE WS-RW-SAVE-CORNER (4) TO WS-RW-IN-CORNER (4)
007600*
007700         IF WS-RW-RESULT-TRUE
007800             MOVE "Y" TO WS-OVERLAP-FOUND
007900         END-IF
008000*
008100         .
008200*
008300*    ------------------------------------------------------------
008400*    IS CORNER WS-SUB-I OF THE OTHER REGION INSIDE THIS REGION -
008500*    NO SWAPPING NEEDED, WS-RW-IN-CORNER ALREADY HOLDS THIS
008600*    REGION'S CORNERS.
008700*    ------------------------------------------------------------
008800     8820-TEST-CORNERS-OF-OTHER.
008900*
009000         MOVE WS-RW-OTHER-LAT (WS-SUB-I) TO WS-RW-POINT-LAT
009100         MOVE WS-RW-OTHER-LON (WS-SUB-I) TO WS-RW-POINT-LON
009200*
009300         PERFORM 8500-POINT-IN-REGION
009400*
009500         IF WS-RW-RESULT-TRUE
009600             MOVE "Y" TO WS-OVERLAP-FOUND
009700         END-IF
009800*
009900         .
010000*
010100*    ------------------------------------------------------------
010200*    EDGE WS-SUB-I OF THIS REGION AGAINST ALL FOUR EDGES OF THE
010300*    OTHER REGION.
010400*    ------------------------------------------------------------
010500     8830-TEST-ALL-EDGE-PAIRS.
010600*
010700         PERFORM 8840-TEST-ONE-EDGE-PAIR
010800             VARYING WS-SUB-J FROM 1 BY 1
010900             UNTIL WS-SUB-J > 4 OR AN-OVERLAP-WAS-FOUND
011000*
011100         .
011200*
011300     8840-TEST-ONE-EDGE-PAIR.
011400*
011500         PERFORM 8700-SEGMENTS-INTERSECT
011600*
011700         IF WS-RW-RESULT-TRUE
011800             MOVE "Y" TO WS-OVERLAP-FOUND
011900         END-IF
012000*
012100         .
012200 
