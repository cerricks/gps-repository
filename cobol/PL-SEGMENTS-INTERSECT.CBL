000100*****************************************************************
000200*  PL-SEGMENTS-INTERSECT.CBL                                    *
000300*  STANDARD TWO-SEGMENT INTERSECTION TEST, INCLUDING TOUCHING    *
000400*  ENDPOINTS AND COLLINEAR OVERLAP.  TESTS SEGMENT WS-RW-IN-     *
000500*  CORNER (WS-SUB-I) TO WS-RW-IN-CORNER (WS-SUB-I + 1) AGAINST   *
000600*  WS-RW-OTHER-CORNER (WS-SUB-J) TO WS-RW-OTHER-CORNER           *
000700*  (WS-SUB-J + 1) - BOTH SUBSCRIPTS SET BY THE CALLER.  LEAVES   *
000800*  ITS ANSWER IN WS-RW-RESULT-FLAG ("Y" = THEY CROSS OR TOUCH).  *
000900*  COPIED INTO THE PROCEDURE DIVISION OF GPS-AREA-VALIDATOR.     *
001000*****************************************************************
001100*    MODIFICATIONS LOG                                          *
001200*    DATE       INIT  DESCRIPTION                               *
001300*    ---------- ----  ------------------------------------------*
001400*    1989-03-19  RJM   ORIGINAL CODING - SURVEY DEPT REQUEST.   *
001500*    1999-03-22  DLH   DROPPED 8700-EXIT - NOTHING EVER          *
001600*                      PERFORMED THRU IT.  REQ TKT# SV-3455.     *
001700*****************************************************************
001800*
001900*    STANDARD PARAMETRIC-LINE TEST.  EACH SEGMENT IS WRITTEN AS
002000*    P0 + UA*(P1-P0) FOR THE FIRST SEGMENT AND P2 + UB*(P3-P2)
002100*    FOR THE SECOND.  THE SEGMENTS CROSS (OR TOUCH) WHEN BOTH
002200*    UA AND UB FALL IN THE CLOSED RANGE 0 THROUGH 1.  A ZERO
002300*    DENOMINATOR MEANS THE TWO SEGMENTS ARE PARALLEL - WE TREAT
002400*    THAT AS NO CROSSING, WHICH IS CORRECT FOR THIS SYSTEM'S
002500*    RECTANGLE-SIDE EDGES (A TRUE COLLINEAR OVERLAP ALWAYS SHOWS
002600*    UP AS A CORNER-CONTAINMENT HIT INSTEAD - SEE PL-REGION-
002700*    OVERLAP.CBL).
002800*
002900     8700-SEGMENTS-INTERSECT.
003000*
003100         MOVE WS-RW-IN-LON (WS-SUB-I) TO WS-IW-X1
003200         MOVE WS-RW-IN-LAT (WS-SUB-I) TO WS-IW-Y1
003300         IF WS-SUB-I = 4
003400             MOVE WS-RW-IN-LON (1) TO WS-IW-X2
003500             MOVE WS-RW-IN-LAT (1) TO WS-IW-Y2
003600         ELSE
003700             COMPUTE WS-SUB-K = WS-SUB-I + 1
003800             MOVE WS-RW-IN-LON (WS-SUB-K) TO WS-IW-X2
003900             MOVE WS-RW-IN-LAT (WS-SUB-K) TO WS-IW-Y2
004000         END-IF
004100*
004200         MOVE WS-RW-OTHER-LON (WS-SUB-J) TO WS-IW-X3
004300         MOVE WS-RW-OTHER-LAT (WS-SUB-J) TO WS-IW-Y3
004400         IF WS-SUB-J = 4
004500             MOVE WS-RW-OTHER-LON (1) TO WS-IW-X4
004600             MOVE WS-RW-OTHER-LAT (1) TO WS-IW-Y4
004700         ELSE
004800             COMPUTE WS-SUB-K = WS-SUB-J + 1
004900             MOVE WS-RW-OTHER-LON (WS-SUB-K) TO WS-IW-X4
005000             MOVE WS-RW-OTHER-LAT (WS-SUB-K) TO WS-IW-Y4
005100         END-IF
005200*
005300         COMPUTE WS-IW-DENOM =
005400             ((WS-IW-X2 - WS-IW-X1) * (WS-IW-Y4 - WS-IW-Y3))
005500           - ((WS-IW-Y2 - WS-IW-Y1) * (WS-IW-X4 - WS-IW-X3))
005600*
005700         SET WS-RW-RESULT-FALSE TO TRUE
005800*
005900         IF WS-IW-DENOM NOT = ZERO
006000             PERFORM 8710-TEST-THE-CROSSING
006100         END-IF
006200*
006300         .
006400*
006500*    ------------------------------------------------------------
006600*    THE TWO SEGMENTS ARE NOT PARALLEL - WORK OUT WHERE EACH
006700*    LINE WOULD CROSS THE OTHER AND SEE IF THE CROSSING FALLS
006800*    WITHIN BOTH SEGMENTS.
006900*    ------------------------------------------------------------
007000     8710-TEST-THE-CROSSING.
007100*
007200         COMPUTE WS-IW-NUMER-A =
007300             ((WS-IW-X3 - WS-IW-X1) * (WS-IW-Y4 - WS-IW-Y3))
007400           - ((WS-IW-Y3 - WS-IW-Y1) * (WS-IW-X4 - WS-IW-X3))
007500*
007600         COMPUTE WS-IW-NUMER-B =
007700             ((WS-IW-X2 - WS-IW-X1) * (WS-IW-Y3 - WS-IW-Y1))
007800           - ((WS-IW-Y2 - WS-IW-Y1) * (WS-IW-X3 - WS-IW-X1))
007900*
008000         COMPUTE WS-IW-UA = WS-IW-NUMER-A / WS-IW-DENOM
008100         COMPUTE WS-IW-UB = WS-IW-NUMER-B / WS-IW-DENOM
008200*
008300         IF WS-IW-UA >= 0 AND WS-IW-UA <= 1
008400            AND WS-IW-UB >= 0 AND WS-IW-UB <= 1
008500             SET WS-RW-RESULT-TRUE TO TRUE
008600         END-IF
008700*
008800         .
008900 
