000100*****************************************************************
000200*  SLGPSIN.CBL                                                  *
000300*  FILE-CONTROL ENTRY FOR THE GPS SURVEY INPUT FILE.            *
000400*  COPIED INTO GPS-AREA-VALIDATOR.                              *
000500*****************************************************************
000600*    MODIFICATIONS LOG                                          *
000700*    DATE       INIT  DESCRIPTION                               *
000800*    ---------- ----  ------------------------------------------*
000900*    1989-03-06  RJM   ORIGINAL CODING - SURVEY DEPT REQUEST.   *
001000*****************************************************************
001100     SELECT GPS-INPUT-FILE
001200            ASSIGN TO "GPSINPUT"
001300            ORGANIZATION IS LINE SEQUENTIAL.
001400 
