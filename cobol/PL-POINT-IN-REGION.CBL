000100*****************************************************************
000200*  PL-POINT-IN-REGION.CBL                                       *
000300*  EVEN-ODD RAY-CAST POINT-IN-POLYGON TEST OVER THE FOUR         *
000400*  PERIMETER-ORDERED EDGES IN WS-RW-IN-CORNER.  TESTS THE POINT  *
000500*  IN WS-RW-POINT-LAT / WS-RW-POINT-LON.  LEAVES ITS ANSWER IN   *
000600*  WS-RW-RESULT-FLAG ("Y" = CONTAINED, "N" = NOT CONTAINED).     *
000700*  COPIED INTO THE PROCEDURE DIVISION OF GPS-AREA-VALIDATOR.     *
000800*****************************************************************
000900*    MODIFICATIONS LOG                                          *
001000*    DATE       INIT  DESCRIPTION                               *
001100*    ---------- ----  ------------------------------------------*
001200*    1989-03-19  RJM   ORIGINAL CODING - SURVEY DEPT REQUEST.   *
001300*    1995-08-02  DLH   SKIPPED HORIZONTAL EDGES EXPLICITLY -     *
001400*                      WAS RELYING ON THE SPAN TEST TO DO IT     *
001500*                      AND A DEGENERATE SECTOR SLIPPED PAST.     *
001600*                      REQ TKT# SV-2998.                        *
001700*    1999-03-22  DLH   DROPPED 8500-EXIT - NOTHING EVER          *
001800*                      PERFORMED THRU IT.  REQ TKT# SV-3455.     *
001900*****************************************************************
002000*
002100*    LONGITUDE PLAYS "X", LATITUDE PLAYS "Y" THROUGHOUT, AS THE
002200*    CONTAINMENT RULE REQUIRES.  WS-HIT-COUNT IS ODD WHEN THE
002300*    POINT IS INSIDE THE REGION.
002400*
002500     8500-POINT-IN-REGION.
002600*
002700         MOVE ZERO TO WS-HIT-COUNT
002800         PERFORM 8510-TEST-ONE-EDGE
002900             VARYING WS-SUB-J FROM 1 BY 1 UNTIL WS-SUB-J > 4
003000*
003100         DIVIDE WS-HIT-COUNT BY 2
003200             GIVING WS-ODD-QUOTIENT
003300             REMAINDER WS-ODD-REMAINDER
003400*
003500         IF WS-ODD-REMAINDER = 1
003600             SET WS-RW-RESULT-TRUE TO TRUE
003700         ELSE
003800             SET WS-RW-RESULT-FALSE TO TRUE
003900         END-IF
004000*
004100         .
004200*
004300*    ------------------------------------------------------------
004400*    WS-SUB-J IS THIS EDGE'S FIRST CORNER (LAST-POINT), WS-SUB-K
004500*    IS ITS SECOND CORNER (CUR-POINT), WRAPPING 4 BACK TO 1.
004600*    ------------------------------------------------------------
004700     8510-TEST-ONE-EDGE.
004800*
004900         IF WS-SUB-J = 4
005000             MOVE 1 TO WS-SUB-K
005100         ELSE
005200             COMPUTE WS-SUB-K = WS-SUB-J + 1
005300         END-IF
005400*
005500         MOVE WS-RW-IN-LAT (WS-SUB-J) TO WS-PIR-LASTLAT
005600         MOVE WS-RW-IN-LON (WS-SUB-J) TO WS-PIR-LASTLON
005700         MOVE WS-RW-IN-LAT (WS-SUB-K) TO WS-PIR-CURLAT
005800         MOVE WS-RW-IN-LON (WS-SUB-K) TO WS-PIR-CURLON
005900*
006000         IF WS-PIR-CURLAT NOT = WS-PIR-LASTLAT
006100             PERFORM 8520-CHECK-EDGE-SPAN
006200         END-IF
006300*
006400         .
006500*
006600*    ------------------------------------------------------------
006700*    NOT A HORIZONTAL EDGE - FIND THE LEFTMOST LONGITUDE OF THE
006800*    EDGE AND REJECT THE EDGE IF THE POINT IS AT OR PAST ITS
006900*    RIGHT-HAND END.
007000*    ------------------------------------------------------------
007100     8520-CHECK-EDGE-SPAN.
007200*
007300         IF WS-PIR-LASTLON < WS-PIR-CURLON
007400             MOVE WS-PIR-LASTLON TO WS-PIR-LEFTX
007500             MOVE WS-PIR-CURLON  TO WS-PIR-HIGHX
007600         ELSE
007700             MOVE WS-PIR-CURLON  TO WS-PIR-LEFTX
007800             MOVE WS-PIR-LASTLON TO WS-PIR-HIGHX
007900         END-IF
008000*
008100         IF WS-RW-POINT-LON < WS-PIR-HIGHX
008200             PERFORM 8530-CHECK-LATITUDE-SPAN
008300         END-IF
008400*
008500         .
008600*
008700*    ------------------------------------------------------------
008800*    IS THE POINT'S LATITUDE WITHIN THIS EDGE'S LATITUDE SPAN -
008900*    THE SPAN TEST IS DIRECTION-DEPENDENT, AS THE RULE REQUIRES.
009000*    ------------------------------------------------------------
009100     8530-CHECK-LATITUDE-SPAN.
009200*
009300         IF WS-PIR-CURLAT < WS-PIR-LASTLAT
009400             IF WS-RW-POINT-LAT >= WS-PIR-CURLAT
009500                AND WS-RW-POINT-LAT < WS-PIR-LASTLAT
009600                 PERFORM 8540-COUNT-OR-SLOPE-TEST
009700             END-IF
009800         ELSE
009900             IF WS-RW-POINT-LAT >= WS-PIR-LASTLAT
010000                AND WS-RW-POINT-LAT < WS-PIR-CURLAT
010100                 PERFORM 8540-COUNT-OR-SLOPE-TEST
010200             END-IF
010300         END-IF
010400*
010500         .
010600*
010700*    ------------------------------------------------------------
010800*    THE POINT IS WITHIN THE EDGE'S LATITUDE SPAN.  A POINT TO
010900*    THE LEFT OF BOTH ENDPOINTS IS AN UNCONDITIONAL HIT; OTHER-
011000*    WISE THE EDGE'S SLOPE DECIDES IT.
011100*    ------------------------------------------------------------
011200     8540-COUNT-OR-SLOPE-TEST.
011300*
011400         IF WS-RW-POINT-LON < WS-PIR-LEFTX
011500             ADD 1 TO WS-HIT-COUNT
011600         ELSE
011700             IF WS-PIR-LASTLAT > WS-PIR-CURLAT
011800                 MOVE WS-PIR-LASTLON TO WS-PIR-HIGHX
011900                 MOVE WS-PIR-LASTLAT TO WS-PIR-HIGHY
012000             ELSE
012100                 MOVE WS-PIR-CURLON TO WS-PIR-HIGHX
012200                 MOVE WS-PIR-CURLAT TO WS-PIR-HIGHY
012300             END-IF
012400*
012500             COMPUTE WS-PIR-TEST1 = WS-RW-POINT-LON - WS-PIR-HIGHX
012600             COMPUTE WS-PIR-TEST2 = WS-RW-POINT-LAT - WS-PIR-HIGHY
012700             COMPUTE WS-PIR-SLOPE =
012800                 (WS-PIR-TEST2 / (WS-PIR-LASTLAT - WS-PIR-CURLAT))
012900                 * (WS-PIR-LASTLON - WS-PIR-CURLON)
013000*
013100             IF WS-PIR-TEST1 < WS-PIR-SLOPE
013200                 ADD 1 TO WS-HIT-COUNT
013300             END-IF
013400         END-IF
013500*
013600         .
013700 
