000100*****************************************************************
000200*  PL-READ-GPS-NEXT-RECORD.CBL                                  *
000300*  READS ONE LINE OF GPS-INPUT-FILE AND SPLITS/CONVERTS ITS     *
000400*  FOURTEEN COMMA-SEPARATED COLUMNS INTO WS-CURRENT-INPUT.      *
000500*  COPIED INTO THE PROCEDURE DIVISION OF GPS-AREA-VALIDATOR.    *
000600*  ON END OF FILE, WS-END-OF-FILE IS SET AND WS-CURRENT-INPUT   *
000700*  IS LEFT UNCHANGED.                                           *
000800*****************************************************************
000900*    MODIFICATIONS LOG                                          *
001000*    DATE       INIT  DESCRIPTION                               *
001100*    ---------- ----  ------------------------------------------*
001200*    1989-03-06  RJM   ORIGINAL CODING - SURVEY DEPT REQUEST.   *
001300*    1993-05-11  RJM   ADDED SIGN HANDLING - SOUTHERN/WESTERN   *
001400*                      HEMISPHERE SURVEYS WERE COMING BACK      *
001500*                      POSITIVE.  REQ TKT# SV-2207.             *
001600*    1999-03-22  DLH   DROPPED 6000-EXIT - NOTHING EVER          *
001700*                      PERFORMED THRU IT.  REQ TKT# SV-3455.     *
001800*****************************************************************
001900*
002000     6000-READ-GPS-NEXT-RECORD.
002100*
002200         READ GPS-INPUT-FILE
002300             AT END
002400                 SET END-OF-GPS-FILE TO TRUE
002500         END-READ
002600*
002700         IF NOT END-OF-GPS-FILE
002800             ADD 1 TO WS-RECORDS-READ
002900             PERFORM 6100-UNSTRING-GPS-LINE
003000             PERFORM 6200-CONVERT-ALL-COLUMNS
003100         END-IF
003200*
003300         .
003400*
003500*    ------------------------------------------------------------
003600*    SPLIT THE 200-BYTE LINE ON COMMAS INTO THE FOURTEEN CSV
003700*    COLUMNS.  COLUMN ORDER IS FIXED (SEE FDGPSIN.CBL) - THE
003800*    HEADER TEXT ITSELF IS NEVER PARSED.
003900*    ------------------------------------------------------------
004000     6100-UNSTRING-GPS-LINE.
004100*
004200         MOVE ZERO TO WS-CSV-FIELD-COUNT
004300         MOVE SPACES TO WS-CSV-FIELD (1) WS-CSV-FIELD (2)
004400                        WS-CSV-FIELD (3) WS-CSV-FIELD (4)
004500                        WS-CSV-FIELD (5) WS-CSV-FIELD (6)
004600                        WS-CSV-FIELD (7) WS-CSV-FIELD (8)
004700                        WS-CSV-FIELD (9) WS-CSV-FIELD (10)
004800                        WS-CSV-FIELD (11) WS-CSV-FIELD (12)
004900                        WS-CSV-FIELD (13) WS-CSV-FIELD (14)
005000*
005100         UNSTRING GPS-LINE-TEXT DELIMITED BY ","
005200             INTO WS-CSV-FIELD (1)  WS-CSV-FIELD (2)
005300                  WS-CSV-FIELD (3)  WS-CSV-FIELD (4)
005400                  WS-CSV-FIELD (5)  WS-CSV-FIELD (6)
005500                  WS-CSV-FIELD (7)  WS-CSV-FIELD (8)
005600                  WS-CSV-FIELD (9)  WS-CSV-FIELD (10)
005700                  WS-CSV-FIELD (11) WS-CSV-FIELD (12)
005800                  WS-CSV-FIELD (13) WS-CSV-FIELD (14)
005900             TALLYING IN WS-CSV-FIELD-COUNT
006000         END-UNSTRING
006100*
006200         .
006300*
006400*    ------------------------------------------------------------
006500*    COLUMN 1 (AREAID) AND COLUMN 6 (SECTORID) ARE LEFT AS TEXT.
006600*    THE OTHER TWELVE COLUMNS ARE NUMERIC AND GO THROUGH
006700*    6200-CONVERT-ONE-COLUMN ONE AT A TIME.
006800*    ------------------------------------------------------------
006900     6200-CONVERT-ALL-COLUMNS.
007000*
007100         MOVE WS-CSV-FIELD (1) TO WSIN-AREA-ID
007200         MOVE WS-CSV-FIELD (6) TO WSIN-SECTOR-ID
007300*
007400         MOVE WS-CSV-FIELD (2) TO WS-CONV-RAW-TOKEN
007500         PERFORM 6300-CONVERT-ONE-COLUMN
007600         MOVE WS-CONV-RESULT TO WSIN-ALAT1
007700*
007800         MOVE WS-CSV-FIELD (3) TO WS-CONV-RAW-TOKEN
007900         PERFORM 6300-CONVERT-ONE-COLUMN
008000         MOVE WS-CONV-RESULT TO WSIN-ALON1
008100*
008200         MOVE WS-CSV-FIELD (4) TO WS-CONV-RAW-TOKEN
008300         PERFORM 6300-CONVERT-ONE-COLUMN
008400         MOVE WS-CONV-RESULT TO WSIN-ALAT2
008500*
008600         MOVE WS-CSV-FIELD (5) TO WS-CONV-RAW-TOKEN
008700         PERFORM 6300-CONVERT-ONE-COLUMN
008800         MOVE WS-CONV-RESULT TO WSIN-ALON2
008900*
009000         MOVE WS-CSV-FIELD (7) TO WS-CONV-RAW-TOKEN
009100         PERFORM 6300-CONVERT-ONE-COLUMN
009200         MOVE WS-CONV-RESULT TO WSIN-CORNER-LAT (1)
009300*
009400         MOVE WS-CSV-FIELD (8) TO WS-CONV-RAW-TOKEN
009500         PERFORM 6300-CONVERT-ONE-COLUMN
009600         MOVE WS-CONV-RESULT TO WSIN-CORNER-LON (1)
009700*
009800         MOVE WS-CSV-FIELD (9) TO WS-CONV-RAW-TOKEN
009900         PERFORM 6300-CONVERT-ONE-COLUMN
010000         MOVE WS-CONV-RESULT TO WSIN-CORNER-LAT (2)
010100*
010200         MOVE WS-CSV-FIELD (10) TO WS-CONV-RAW-TOKEN
010300         PERFORM 6300-CONVERT-ONE-COLUMN
010400         MOVE WS-CONV-RESULT TO WSIN-CORNER-LON (2)
010500*
010600         MOVE WS-CSV-FIELD (11) TO WS-CONV-RAW-TOKEN
010700         PERFORM 6300-CONVERT-ONE-COLUMN
010800         MOVE WS-CONV-RESULT TO WSIN-CORNER-LAT (3)
010900*
011000         MOVE WS-CSV-FIELD (12) TO WS-CONV-RAW-TOKEN
011100         PERFORM 6300-CONVERT-ONE-COLUMN
011200         MOVE WS-CONV-RESULT TO WSIN-CORNER-LON (3)
011300*
011400         MOVE WS-CSV-FIELD (13) TO WS-CONV-RAW-TOKEN
011500         PERFORM 6300-CONVERT-ONE-COLUMN
011600         MOVE WS-CONV-RESULT TO WSIN-CORNER-LAT (4)
011700*
011800         MOVE WS-CSV-FIELD (14) TO WS-CONV-RAW-TOKEN
011900         PERFORM 6300-CONVERT-ONE-COLUMN
012000         MOVE WS-CONV-RESULT TO WSIN-CORNER-LON (4)
012100*
012200         .
012300*
012400*    ------------------------------------------------------------
012500*    TURN ONE "-DDD.DDDDDD" OR "DDD.DDDDDD" TEXT COLUMN (WS-CONV-
012600*    RAW-TOKEN) INTO WS-CONV-RESULT PIC S9(3)V9(6).  THE INTEGER
012700*    PART IS 1 TO 3 DIGITS AND IS NOT ZERO-FILLED ON THE CSV, SO
012800*    ITS TRAILING SPACES ARE COUNTED AND STRIPPED BEFORE THE
012900*    MOVE TO THE PIC 9(03) RECEIVER - A ROUTINE ALPHANUMERIC-TO-
013000*    NUMERIC MOVE REQUIRES AN EXACT, UNPADDED DIGIT STRING.  THE
013100*    FRACTION IS ALWAYS SIX DIGITS ON THIS FEED AND NEEDS NO
013200*    TRIMMING.
013300*    ------------------------------------------------------------
013400     6300-CONVERT-ONE-COLUMN.
013500*
013600         IF WS-CONV-RAW-TOKEN (1:1) = "-"
013700             MOVE "-"                    TO WS-CONV-SIGN
013800             MOVE WS-CONV-RAW-TOKEN (2:14)
013900                 TO WS-CONV-UNSIGNED-TOKEN
014000         ELSE
014100             MOVE SPACE                  TO WS-CONV-SIGN
014200             MOVE WS-CONV-RAW-TOKEN
014300                 TO WS-CONV-UNSIGNED-TOKEN
014400         END-IF
014500*
014600         UNSTRING WS-CONV-UNSIGNED-TOKEN DELIMITED BY "."
014700             INTO WS-CONV-INT-DIGITS
014800                  WS-CONV-DEC-DIGITS
014900         END-UNSTRING
015000*
015100         INSPECT WS-CONV-INT-DIGITS
015200             TALLYING WS-CONV-SPACE-COUNT FOR TRAILING SPACE
015300         COMPUTE WS-CONV-INT-LEN = 3 - WS-CONV-SPACE-COUNT
015400*
015500         MOVE WS-CONV-INT-DIGITS (1:WS-CONV-INT-LEN)
015600             TO WS-CONV-INT-NUM
015700         MOVE WS-CONV-DEC-DIGITS TO WS-CONV-DEC-NUM
015800*
015900         COMPUTE WS-CONV-RESULT =
016000                 WS-CONV-INT-NUM + (WS-CONV-DEC-NUM / 1000000)
016100         IF WS-CONV-SIGN = "-"
016200             COMPUTE WS-CONV-RESULT = WS-CONV-RESULT * -1
016300         END-IF
016400*
016500         .
016600 
