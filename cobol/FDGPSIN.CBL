000100*****************************************************************
000200*  FDGPSIN.CBL                                                  *
000300*  FD AND RECORD LAYOUT FOR THE GPS SURVEY INPUT FILE.          *
000400*  ONE PHYSICAL LINE = ONE CSV ROW (HEADER ROW OR DATA ROW).    *
000500*  COPIED INTO GPS-AREA-VALIDATOR.                              *
000600*****************************************************************
000700*    MODIFICATIONS LOG                                          *
000800*    DATE       INIT  DESCRIPTION                               *
000900*    ---------- ----  ------------------------------------------*
001000*    1989-03-06  RJM   ORIGINAL CODING - SURVEY DEPT REQUEST.   *
001100*    1994-11-02  KDT   RAISED GPS-LINE-TEXT TO 200 BYTES -      *
001200*                      SECTOR IDS WERE BEING TRUNCATED ON       *
001300*                      LONG AREA NAMES.  REQ TKT# SV-3341.      *
001400*****************************************************************
001500     FD GPS-INPUT-FILE
001600        LABEL RECORDS ARE OMITTED.
001700*
001800*    THE SURVEY DATA COMES IN AS ONE FLAT TEXT LINE PER ROW,
001900*    FOURTEEN COMMA-SEPARATED COLUMNS (SEE CSV HEADER BELOW).
002000*    GPS-LINE-TEXT IS UNSTRUNG A COLUMN AT A TIME BY
002100*    6000-UNSTRING-GPS-LINE IN PL-READ-GPS-NEXT-RECORD.CBL -
002200*    THE ALPHANUMERIC PICTURE HERE IS DELIBERATE, NOT AN
002300*    OVERSIGHT.
002400*
002500*    AreaID,ALat1,ALon1,ALat2,ALon2,SectorID,
002600*        c1,d1,c2,d2,c3,d3,c4,d4
002700     01  GPS-INPUT-RECORD.
002800         05  GPS-LINE-TEXT             PIC X(195).
002900         05  FILLER                    PIC X(05).
003000*
003100*    CHARACTER-AT-A-TIME VIEW OF THE SAME 200 BYTES, KEPT FOR A
003200*    QUICK DISPLAY OF THE OFFENDING COLUMN WHEN A DUMP IS PULLED
003300*    ON AN UNSTRING ABEND - NOT TOUCHED IN THE NORMAL RUN.
003400     01  GPS-LINE-CHAR-VIEW REDEFINES GPS-INPUT-RECORD.
003500         05  GPS-LINE-CHAR OCCURS 200 TIMES PIC X(01).
003600 
