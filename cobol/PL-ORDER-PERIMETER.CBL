000100*****************************************************************
000200*  PL-ORDER-PERIMETER.CBL                                       *
000300*  ORDERS THE FOUR CORNERS IN WS-RW-IN-CORNER AROUND THE         *
000400*  PERIMETER OF A REGION - A (MIN LON, TIES MIN LAT), THEN B     *
000500*  (OF THE REST, MAX LAT, TIES MIN LON), THEN C (OF THE REST,    *
000600*  MAX LON, TIES MAX LAT), THEN D (WHAT IS LEFT).  USED ON BOTH  *
000700*  THE AREA'S FOUR DERIVED CORNERS AND EACH SECTOR'S FOUR        *
000800*  SUPPLIED CORNERS BEFORE ANY CONTAINMENT OR OVERLAP TEST.      *
000900*  COPIED INTO THE PROCEDURE DIVISION OF GPS-AREA-VALIDATOR.     *
001000*  ON ENTRY - WS-RW-IN-CORNER (1) THRU (4), ANY ORDER.           *
001100*  ON EXIT  - WS-RW-IN-CORNER (1) THRU (4) HOLDS A, B, C, D.     *
001200*****************************************************************
001300*    MODIFICATIONS LOG                                          *
001400*    DATE       INIT  DESCRIPTION                               *
001500*    ---------- ----  ------------------------------------------*
001600*    1989-03-19  RJM   ORIGINAL CODING - SURVEY DEPT REQUEST.   *
001700*    1999-02-08  DLH   SPLIT THE CANDIDATE TEST OUT OF EACH OF   *
001800*                      THE FOUR FIND-POINT PARAGRAPHS INTO ITS   *
001900*                      OWN PARAGRAPH - SHOP STANDARD IS NO       *
002000*                      IN-LINE PERFORM.  REQ TKT# SV-3402.       *
002100*    1999-03-22  DLH   DROPPED 8000-EXIT - NOTHING EVER          *
002200*                      PERFORMED THRU IT.  REQ TKT# SV-3455.     *
002300*****************************************************************
002400*
002500     8000-ORDER-PERIMETER.
002600*
002700         MOVE " " TO WS-OW-PICKED (1) WS-OW-PICKED (2)
002800                      WS-OW-PICKED (3) WS-OW-PICKED (4)
002900*
003000         PERFORM 8010-FIND-POINT-A
003100         PERFORM 8020-FIND-POINT-B
003200         PERFORM 8030-FIND-POINT-C
003300         PERFORM 8040-FIND-POINT-D
003400*
003500         MOVE WS-OW-RESULT-LAT (1) TO WS-RW-IN-LAT (1)
003600         MOVE WS-OW-RESULT-LON (1) TO WS-RW-IN-LON (1)
003700         MOVE WS-OW-RESULT-LAT (2) TO WS-RW-IN-LAT (2)
003800         MOVE WS-OW-RESULT-LON (2) TO WS-RW-IN-LON (2)
003900         MOVE WS-OW-RESULT-LAT (3) TO WS-RW-IN-LAT (3)
004000         MOVE WS-OW-RESULT-LON (3) TO WS-RW-IN-LON (3)
004100         MOVE WS-OW-RESULT-LAT (4) TO WS-RW-IN-LAT (4)
004200         MOVE WS-OW-RESULT-LON (4) TO WS-RW-IN-LON (4)
004300*
004400         .
004500*
004600*    ------------------------------------------------------------
004700*    A = MINIMUM LONGITUDE, TIES BROKEN BY MINIMUM LATITUDE.
004800*    ------------------------------------------------------------
004900     8010-FIND-POINT-A.
005000*
005100         MOVE ZERO TO WS-OW-BEST-SUB
005200         PERFORM 8011-TEST-ONE-CANDIDATE-A
005300             VARYING WS-SUB-K FROM 1 BY 1 UNTIL WS-SUB-K > 4
005400*
005500         MOVE WS-RW-IN-LAT (WS-OW-BEST-SUB)
005600             TO WS-OW-RESULT-LAT (1)
005700         MOVE WS-RW-IN-LON (WS-OW-BEST-SUB)
005800             TO WS-OW-RESULT-LON (1)
005900         SET WS-OW-ALREADY-PICKED (WS-OW-BEST-SUB) TO TRUE
006000*
006100         .
006200*
006300     8011-TEST-ONE-CANDIDATE-A.
006400*
006500         IF WS-OW-NOT-PICKED-YET (WS-SUB-K)
006600             IF WS-OW-BEST-SUB = ZERO
006700                 MOVE WS-SUB-K TO WS-OW-BEST-SUB
006800             ELSE
006900                 IF WS-RW-IN-LON (WS-SUB-K) <
007000                    WS-RW-IN-LON (WS-OW-BEST-SUB)
007100                     MOVE WS-SUB-K TO WS-OW-BEST-SUB
007200                 ELSE
007300                   IF WS-RW-IN-LON (WS-SUB-K) =
007400                      WS-RW-IN-LON (WS-OW-BEST-SUB)
007500                     AND WS-RW-IN-LAT (WS-SUB-K) <
007600                       WS-RW-IN-LAT (WS-OW-BEST-SUB)
007700                     MOVE WS-SUB-K TO WS-OW-BEST-SUB
007800                   END-IF
007900                 END-IF
008000             END-IF
008100         END-IF
008200*
008300         .
008400*
008500*    ------------------------------------------------------------
008600*    B = OF THE THREE LEFT, MAXIMUM LATITUDE, TIES BROKEN BY
008700*    MINIMUM LONGITUDE (REVERSE-LONGITUDE ORDER).
008800*    ------------------------------------------------------------
008900     8020-FIND-POINT-B.
009000*
009100         MOVE ZERO TO WS-OW-BEST-SUB
009200         PERFORM 8021-TEST-ONE-CANDIDATE-B
009300             VARYING WS-SUB-K FROM 1 BY 1 UNTIL WS-SUB-K > 4
009400*
009500         MOVE WS-RW-IN-LAT (WS-OW-BEST-SUB)
009600             TO WS-OW-RESULT-LAT (2)
009700         MOVE WS-RW-IN-LON (WS-OW-BEST-SUB)
009800             TO WS-OW-RESULT-LON (2)
009900         SET WS-OW-ALREADY-PICKED (WS-OW-BEST-SUB) TO TRUE
010000*
010100         .
010200*
010300     8021-TEST-ONE-CANDIDATE-B.
010400*
010500         IF WS-OW-NOT-PICKED-YET (WS-SUB-K)
010600             IF WS-OW-BEST-SUB = ZERO
010700                 MOVE WS-SUB-K TO WS-OW-BEST-SUB
010800             ELSE
010900                 IF WS-RW-IN-LAT (WS-SUB-K) >
011000                    WS-RW-IN-LAT (WS-OW-BEST-SUB)
011100                     MOVE WS-SUB-K TO WS-OW-BEST-SUB
011200                 ELSE
011300                   IF WS-RW-IN-LAT (WS-SUB-K) =
011400                      WS-RW-IN-LAT (WS-OW-BEST-SUB)
011500                     AND WS-RW-IN-LON (WS-SUB-K) <
011600                       WS-RW-IN-LON (WS-OW-BEST-SUB)
011700                     MOVE WS-SUB-K TO WS-OW-BEST-SUB
011800                   END-IF
011900                 END-IF
012000             END-IF
012100         END-IF
012200*
012300         .
012400*
012500*    ------------------------------------------------------------
012600*    C = OF THE TWO LEFT, MAXIMUM LONGITUDE, TIES BROKEN BY
012700*    MAXIMUM LATITUDE.
012800*    ------------------------------------------------------------
012900     8030-FIND-POINT-C.
013000*
013100         MOVE ZERO TO WS-OW-BEST-SUB
013200         PERFORM 8031-TEST-ONE-CANDIDATE-C
013300             VARYING WS-SUB-K FROM 1 BY 1 UNTIL WS-SUB-K > 4
013400*
013500         MOVE WS-RW-IN-LAT (WS-OW-BEST-SUB)
013600             TO WS-OW-RESULT-LAT (3)
013700         MOVE WS-RW-IN-LON (WS-OW-BEST-SUB)
013800             TO WS-OW-RESULT-LON (3)
013900         SET WS-OW-ALREADY-PICKED (WS-OW-BEST-SUB) TO TRUE
014000*
014100         .
014200*
014300     8031-TEST-ONE-CANDIDATE-C.
014400*
014500         IF WS-OW-NOT-PICKED-YET (WS-SUB-K)
014600             IF WS-OW-BEST-SUB = ZERO
014700                 MOVE WS-SUB-K TO WS-OW-BEST-SUB
014800             ELSE
014900                 IF WS-RW-IN-LON (WS-SUB-K) >
015000                    WS-RW-IN-LON (WS-OW-BEST-SUB)
015100                     MOVE WS-SUB-K TO WS-OW-BEST-SUB
015200                 ELSE
015300                   IF WS-RW-IN-LON (WS-SUB-K) =
015400                      WS-RW-IN-LON (WS-OW-BEST-SUB)
015500                     AND WS-RW-IN-LAT (WS-SUB-K) >
015600                       WS-RW-IN-LAT (WS-OW-BEST-SUB)
015700                     MOVE WS-SUB-K TO WS-OW-BEST-SUB
015800                   END-IF
015900                 END-IF
016000             END-IF
016100         END-IF
016200*
016300         .
016400*
016500*    ------------------------------------------------------------
016600*    D = THE ONE CORNER LEFT OVER.
016700*    ------------------------------------------------------------
016800     8040-FIND-POINT-D.
016900*
017000         PERFORM 8041-TEST-ONE-CANDIDATE-D
017100             VARYING WS-SUB-K FROM 1 BY 1 UNTIL WS-SUB-K > 4
017200*
017300         .
017400*
017500     8041-TEST-ONE-CANDIDATE-D.
017600*
017700         IF WS-OW-NOT-PICKED-YET (WS-SUB-K)
017800             MOVE WS-RW-IN-LAT (WS-SUB-K)
017900                 TO WS-OW-RESULT-LAT (4)
018000             MOVE WS-RW-IN-LON (WS-SUB-K)
018100                 TO WS-OW-RESULT-LON (4)
018200             SET WS-OW-ALREADY-PICKED (WS-SUB-K) TO TRUE
018300         END-IF
018400*
018500         .
018600 
